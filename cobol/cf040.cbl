000100****************************************************************
000200*                                                               *
000300*       Cash-Flow Monthly Summary  -  Resumo Mensal            *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         CF040.
001100*
001200     author.             V B Coen FBCS, FIDM, FIDPM.
001300                         For Applewood Computers.
001400*
001500     installation.       Clube - Finance Dept, Batch Suite.
001600*
001700     date-written.       11/02/1993.
001800*
001900     date-compiled.
002000*
002100     security.           Copyright (C) 1993-2026 & later,
002200                         Vincent Bryan Coen.
002300                         Distributed under the GNU General
002400                         Public License.  See file COPYING.
002500*
002600*    remarks.            Reads the Cash-Flow item master once,
002700*                        builds the fixed category/subcategory
002800*                        taxonomy into working storage, totals
002900*                        every month by subcategory and rolls
003000*                        those up into category, inflow/outflow
003100*                        and net totals, carries the opening
003200*                        balance forward into a running balance
003300*                        per month, then writes the Resumo
003400*                        Mensal print file in the club's fixed
003500*                        row order - balance, inflow block,
003600*                        outflow block.  Nothing here writes
003700*                        back to the item master; this is a
003800*                        read-only reporting run.
003900*
004000*    version.            See Prog-Name in WS.
004100*
004200*    called modules.     CF920 (format report cell).
004300*
004400*    files used :
004500*                        cfitem.   Cash-Flow item master - input.
004600*                        cfsumrpt. Resumo Mensal print file -
004700*                                  output, line sequential.
004800*
004900*    error messages used.
005000*                        CF011 - CF012.
005100*
005200* Changes:
005300* 11/02/1993 vbc - 1.0.00 Created, cut down from the Pyrgstr
005400*                  open/validate/report shell - Report Writer
005500*                  and the screen handling stripped out, this
005600*                  job has no terminal.
005700* 19/07/1995 vbc -     .01 Category loop re-written to walk the
005800*                      subcategory range table rather than six
005900*                      separate ADD statements.
006000* 11/01/1999 vbc -     .02 Y2K - no dates held in either file,
006100*                      nothing to change.
006200* 14/11/2006 vbc -     .03 Re-tested under the GnuCobol port.
006300* 16/04/2024 vbc -         Copyright notice update superseding
006400*                      all previous notices.
006500* 18/12/2025 vbc - 1.1.00 Re-purposed for the football club cash
006600*                  flow job, CF-1008.  Taxonomy and accumulator
006700*                  tables moved out to Wscftax/Wscfsum so Cf000
006800*                  can share the opening balance constant.
006900* 29/12/2025 vbc -     .01 Emphasis marker added to Saldo
007000*                      Acumulado, Inflows and Outflows rows so
007100*                      the print file can be highlighted either
007200*                      side - CF-1011.
007300* 03/01/2026 djm -     .02 Category rows now sum their
007400*                      subcategory range off Cf-Cat-Sub-Lo/Hi
007500*                      instead of six ADD statements - CF-1013.
007600* 11/02/2026 vbc -     .03 One pass of the item master now fills
007700*                      every month's totals together, rather
007800*                      than being re-run once per month - CF-1019.
007900* 18/02/2026 vbc - 1.2.00 Currency formatting pulled out to a
008000*                  CALLed routine, Cf920, so the half-even
008100*                  rounding rule lives in one place - CF-1009.
008200* 20/02/2026 djm -     .01 Totals table now explicitly zeroised
008300*                      before the read loop - relying on the
008400*                      compiler to clear Comp-3 working storage
008500*                      was giving wrong numbers on a re-run under
008600*                      some runtimes - CF-1021.
008700*
008800****************************************************************
008900* Copyright Notice.
009000* ****************
009100*
009200* This notice supersedes all prior copyright notices and was
009300* updated 2024-04-16.
009400*
009500* This program is free software; you can redistribute it and/or
009600* modify it under the terms of the GNU General Public License
009700* as published by the Free Software Foundation; version 3 and
009800* later, for personal and in-house business usage only.
009900*
010000* Distributed in the hope that it will be useful, but WITHOUT
010100* ANY WARRANTY; without even the implied warranty of
010200* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
010300*
010400****************************************************************
010500*
010600 environment             division.
010700*================================
010800*
010900 configuration           section.
011000 special-names.
011100     class Cf-Alpha   is "A" thru "Z" "a" thru "z"
011200     c01  is  top-of-form.
011300*
011400 input-output            section.
011500 file-control.
011600     select  CF-Item-File    assign  "CFITEM"
011700             organization   line sequential
011800             status          CF-Item-Status.
011900*
012000     select  CF-Print-File   assign  "CFSUMRPT"
012100             organization   line sequential
012200             status          CF-Print-Status.
012300*
012400 data                    division.
012500*================================
012600*
012700 file section.
012800*
012900 fd  CF-Item-File.
013000 copy "wscfitm.cob".
013100*
013200 fd  CF-Print-File.
013300 copy "wscfrpt.cob".
013400*
013500 working-storage section.
013600*-----------------------
013700 77  Prog-Name               pic x(15) value "CF040 (1.2.00)".
013800*
013900*  Fixed classification taxonomy and opening balance - shared
014000*  with Cf000's seed run.
014100 copy "wscftax.cob".
014200*
014300*  Per-month subcategory/category/grand-total accumulators.
014400 copy "wscfsum.cob".
014500*
014600 01  WS-Data.
014700     03  CF-Item-Status      pic xx            value zero.
014800     03  CF-Print-Status     pic xx            value zero.
014900     03  WS-Recs-Read        pic 9(5)   comp   value zero.
015000     03  WS-Source-Kind      pic 9      comp   value zero.
015100*                            1 Balance  2 Inflows  3 Outflows
015200*                             4 Subcategory (uses Cf-Tax-Idx)
015300*                             5 Category (uses Cf-Cat-Idx).
015400     03  WS-Cat-Start        pic 99     comp   value zero.
015500     03  filler              pic x(05)         value space.
015600*
015700*  Current item record's type, resolved off the 88's in
015800*  Wscfitm so the match against Cf-Tax-Type is a plain compare.
015900 01  WS-Item-Type            pic x(7)   value spaces.
016000*
016100*  Holds one cell's amount in straight DISPLAY usage before the
016200*  call to Cf920 - the accumulators are Comp-3, Cf920's linkage
016300*  is not, the Move here does the conversion so the call passes
016400*  matching storage.
016500 01  WS-Cell-Value           pic S9(11)V99    value zero.
016600*
016700*  Numeric views of the two file statuses, used only on an
016800*  abend trace DISPLAY, same as the other batch jobs in this
016900*  suite.
017000 01  CF-Item-Status-Num  redefines CF-Item-Status
017100                          pic 99.
017200 01  CF-Print-Status-Num redefines CF-Print-Status
017300                          pic 99.
017400*
017500*  Alternate view of the report row counter for a trace
017600*  DISPLAY without a numeric edit picture.
017700 01  CF-Row-Count-Alt    redefines CF-Row-Count
017800                          pic x(3).
017900*
018000 01  Error-Messages.
018100     03  CF011           pic x(40)
018200             value "CF011 Item master open error =".
018300     03  CF012           pic x(45)
018400             value "CF012 Summary report open error =".
018500     03  filler          pic x(05)  value space.
018600*
018700 procedure division.
018800*===================
018900*
019000 aa000-Main                  section.
019100***********************************
019200*
019300     perform  bb005-Build-Taxonomy.
019400     perform  aa010-Open-Files.
019500     if       CF-Item-Status not = "00" or
019600              CF-Print-Status not = "00"
019700              go to aa000-Exit
019800     end-if.
019900*
020000     perform  bb010-Load-Item-Master.
020100     perform  bb020-Compute-Summary.
020200     perform  bb030-Format-And-Print.
020300*
020400     close    CF-Item-File CF-Print-File.
020500     display  "CF040 recs read    = " WS-Recs-Read upon console.
020600     display  "CF040 report rows  = " CF-Row-Count upon console.
020700*
020800 aa000-Exit.  goback.
020900*
021000 aa010-Open-Files            section.
021100***********************************
021200*
021300     open     input  CF-Item-File.
021400     if       CF-Item-Status not = "00"
021500              display CF011 upon console
021600              display CF-Item-Status upon console
021700              go to aa010-Exit
021800     end-if.
021900     open     output CF-Print-File.
022000     if       CF-Print-Status not = "00"
022100              display CF012 upon console
022200              display CF-Print-Status upon console
022300              close   CF-Item-File
022400     end-if.
022500*
022600 aa010-Exit.  exit section.
022700*
022800*  Populates the fixed category/subcategory taxonomy in the
022900*  declaration order the finance dept agreed with the club -
023000*  a Value clause on the table itself would have been one
023100*  unreadable 2,000 character literal, so it is built here one
023200*  entry at a time instead.
023300 bb005-Build-Taxonomy        section.
023400***********************************
023500*
023600     move     "INFLOW " to CF-Tax-Type (1).
023700     move     "Football Revenues*" to CF-Tax-Category (1).
023800     move     "Awards" to CF-Tax-Subcategory (1).
023900     move     "INFLOW " to CF-Tax-Type (2).
024000     move     "Football Revenues*" to CF-Tax-Category (2).
024100     move     "Broadcast" to CF-Tax-Subcategory (2).
024200     move     "INFLOW " to CF-Tax-Type (3).
024300     move     "Football Revenues*" to CF-Tax-Category (3).
024400     move     "Matchday" to CF-Tax-Subcategory (3).
024500     move     "INFLOW " to CF-Tax-Type (4).
024600     move     "Football Revenues*" to CF-Tax-Category (4).
024700     move     "Marketing & Commercial" to CF-Tax-Subcategory (4).
024800     move     "INFLOW " to CF-Tax-Type (5).
024900     move     "Football Revenues*" to CF-Tax-Category (5).
025000     move     "Sponsor" to CF-Tax-Subcategory (5).
025100     move     "INFLOW " to CF-Tax-Type (6).
025200     move     "Football Revenues*" to CF-Tax-Category (6).
025300     move     "Space Lease" to CF-Tax-Subcategory (6).
025400     move     "INFLOW " to CF-Tax-Type (7).
025500     move     "Football Revenues*" to CF-Tax-Category (7).
025600     move     "Fan Program" to CF-Tax-Subcategory (7).
025700     move     "INFLOW " to CF-Tax-Type (8).
025800     move     "Football Revenues*" to CF-Tax-Category (8).
025900     move     "Licensing" to CF-Tax-Subcategory (8).
026000     move     "INFLOW " to CF-Tax-Type (9).
026100     move     "Football Revenues*" to CF-Tax-Category (9).
026200     move     "Merchandising" to CF-Tax-Subcategory (9).
026300     move     "INFLOW " to CF-Tax-Type (10).
026400     move     "Football Revenues*" to CF-Tax-Category (10).
026500     move     "Social Medias" to CF-Tax-Subcategory (10).
026600*
026700     move     "OUTFLOW" to CF-Tax-Type (11).
026800     move     "Payroll Men's Football*" to CF-Tax-Category (11).
026900     move     "Salary (M)" to CF-Tax-Subcategory (11).
027000     move     "OUTFLOW" to CF-Tax-Type (12).
027100     move     "Payroll Men's Football*" to CF-Tax-Category (12).
027200     move     "Image Right" to CF-Tax-Subcategory (12).
027300     move     "OUTFLOW" to CF-Tax-Type (13).
027400     move     "Payroll Men's Football*" to CF-Tax-Category (13).
027500     move     "Signing Fee (Image)" to CF-Tax-Subcategory (13).
027600     move     "OUTFLOW" to CF-Tax-Type (14).
027700     move     "Payroll Men's Football*" to CF-Tax-Category (14).
027800     move     "Payroll Taxes (M)" to CF-Tax-Subcategory (14).
027900     move     "OUTFLOW" to CF-Tax-Type (15).
028000     move     "Payroll Men's Football*" to CF-Tax-Category (15).
028100     move     "Professional Services (M)" to
028200              CF-Tax-Subcategory (15).
028300     move     "OUTFLOW" to CF-Tax-Type (16).
028400     move     "Payroll Men's Football*" to CF-Tax-Category (16).
028500     move     "Merit Payments" to CF-Tax-Subcategory (16).
028600*
028700     move     "OUTFLOW" to CF-Tax-Type (17).
028800     move     "Payroll Youth & Women's Football*" to
028900              CF-Tax-Category (17).
029000     move     "Salary (YW)" to CF-Tax-Subcategory (17).
029100     move     "OUTFLOW" to CF-Tax-Type (18).
029200     move     "Payroll Youth & Women's Football*" to
029300              CF-Tax-Category (18).
029400     move     "Payroll Taxes (YW)" to CF-Tax-Subcategory (18).
029500     move     "OUTFLOW" to CF-Tax-Type (19).
029600     move     "Payroll Youth & Women's Football*" to
029700              CF-Tax-Category (19).
029800     move     "Professional Services (YW)" to
029900              CF-Tax-Subcategory (19).
030000*
030100     move     "OUTFLOW" to CF-Tax-Type (20).
030200     move     "Payroll Corporate*" to CF-Tax-Category (20).
030300     move     "Salary (Corporate)" to CF-Tax-Subcategory (20).
030400     move     "OUTFLOW" to CF-Tax-Type (21).
030500     move     "Payroll Corporate*" to CF-Tax-Category (21).
030600     move     "Payroll Taxes (Corporate)" to
030700              CF-Tax-Subcategory (21).
030800     move     "OUTFLOW" to CF-Tax-Type (22).
030900     move     "Payroll Corporate*" to CF-Tax-Category (22).
031000     move     "Professional Services (Corporate)" to
031100              CF-Tax-Subcategory (22).
031200*
031300     move     "OUTFLOW" to CF-Tax-Type (23).
031400     move     "Other Payroll Expenses*" to CF-Tax-Category (23).
031500     move     "Benefits" to CF-Tax-Subcategory (23).
031600*
031700     move     "OUTFLOW" to CF-Tax-Type (24).
031800     move     "Suppliers*" to CF-Tax-Category (24).
031900     move     "General Suppliers" to CF-Tax-Subcategory (24).
032000     move     "OUTFLOW" to CF-Tax-Type (25).
032100     move     "Suppliers*" to CF-Tax-Category (25).
032200     move     "Matchday" to CF-Tax-Subcategory (25).
032300     move     "OUTFLOW" to CF-Tax-Type (26).
032400     move     "Suppliers*" to CF-Tax-Category (26).
032500     move     "Logistics Expenses" to CF-Tax-Subcategory (26).
032600     move     "OUTFLOW" to CF-Tax-Type (27).
032700     move     "Suppliers*" to CF-Tax-Category (27).
032800     move     "Utility Bills" to CF-Tax-Subcategory (27).
032900     move     "OUTFLOW" to CF-Tax-Type (28).
033000     move     "Suppliers*" to CF-Tax-Category (28).
033100     move     "Merchandising" to CF-Tax-Subcategory (28).
033200*
033300     move     "OUTFLOW" to CF-Tax-Type (29).
033400     move     "Taxes*" to CF-Tax-Category (29).
033500     move     "Football Specific Tribute (TEF)" to
033600              CF-Tax-Subcategory (29).
033700     move     "OUTFLOW" to CF-Tax-Type (30).
033800     move     "Taxes*" to CF-Tax-Category (30).
033900     move     "Other Taxes" to CF-Tax-Subcategory (30).
034000*
034100     move     "INFLOW " to CF-Cat-Type (1).
034200     move     "Football Revenues*" to CF-Cat-Name (1).
034300     move     1 to CF-Cat-Sub-Lo (1).
034400     move     10 to CF-Cat-Sub-Hi (1).
034500*
034600     move     "OUTFLOW" to CF-Cat-Type (2).
034700     move     "Payroll Men's Football*" to CF-Cat-Name (2).
034800     move     11 to CF-Cat-Sub-Lo (2).
034900     move     16 to CF-Cat-Sub-Hi (2).
035000*
035100     move     "OUTFLOW" to CF-Cat-Type (3).
035200     move     "Payroll Youth & Women's Football*" to
035300              CF-Cat-Name (3).
035400     move     17 to CF-Cat-Sub-Lo (3).
035500     move     19 to CF-Cat-Sub-Hi (3).
035600*
035700     move     "OUTFLOW" to CF-Cat-Type (4).
035800     move     "Payroll Corporate*" to CF-Cat-Name (4).
035900     move     20 to CF-Cat-Sub-Lo (4).
036000     move     22 to CF-Cat-Sub-Hi (4).
036100*
036200     move     "OUTFLOW" to CF-Cat-Type (5).
036300     move     "Other Payroll Expenses*" to CF-Cat-Name (5).
036400     move     23 to CF-Cat-Sub-Lo (5).
036500     move     23 to CF-Cat-Sub-Hi (5).
036600*
036700     move     "OUTFLOW" to CF-Cat-Type (6).
036800     move     "Suppliers*" to CF-Cat-Name (6).
036900     move     24 to CF-Cat-Sub-Lo (6).
037000     move     28 to CF-Cat-Sub-Hi (6).
037100*
037200     move     "OUTFLOW" to CF-Cat-Type (7).
037300     move     "Taxes*" to CF-Cat-Name (7).
037400     move     29 to CF-Cat-Sub-Lo (7).
037500     move     30 to CF-Cat-Sub-Hi (7).
037600*
037700 bb005-Exit.  exit section.
037800*
037900*  One pass of the item master - every matching row adds into
038000*  every month of its subcategory bucket, so the totals for all
038100*  twelve months are ready together once the file is exhausted.
038200 bb010-Load-Item-Master      section.
038300***********************************
038400*
038500     initialize CF-Sub-Totals CF-Cat-Totals CF-Grand-Totals.
038600     move     zero to WS-Recs-Read.
038700*
038800 bb011-Read-Loop.
038900     read     CF-Item-File
039000              at end go to bb010-Exit.
039100     add      1 to WS-Recs-Read.
039200     perform  bb012-Accumulate-Row.
039300     go       to bb011-Read-Loop.
039400*
039500 bb010-Exit.  exit section.
039600*
039700*  A row only counts towards the subcategory matching its own
039800*  Subcategory and the type matching its own Entry-Type - the
039900*  Category field on the row itself is not consulted, category
040000*  totals roll up from the fixed map further down.  A row whose
040100*  type is neither Inflow nor Outflow, or whose subcategory is
040200*  not in the fixed list, contributes to nothing.
040300 bb012-Accumulate-Row        section.
040400***********************************
040500*
040600     move     spaces to WS-Item-Type.
040700     if       CF-Type-Inflow
040800              move "INFLOW " to WS-Item-Type
040900     else
041000              if CF-Type-Outflow
041100                 move "OUTFLOW" to WS-Item-Type
041200              end-if
041300     end-if.
041400     if       WS-Item-Type = spaces
041500              go to bb012-Exit
041600     end-if.
041700*
041800     move     zero to CF-Sub-Idx.
041900     set      CF-Tax-Idx to 1.
042000*
042100 bb012-Find-Loop.
042200     if       CF-Tax-Idx > 30
042300               go to bb012-Add-Amounts
042400     end-if.
042500     if       CF-Tax-Type (CF-Tax-Idx) = WS-Item-Type and
042600              CF-Tax-Subcategory (CF-Tax-Idx) = CF-Subcategory
042700               move CF-Tax-Idx to CF-Sub-Idx
042800               go to bb012-Add-Amounts
042900     end-if.
043000     set      CF-Tax-Idx up by 1.
043100     go       to bb012-Find-Loop.
043200*
043300 bb012-Add-Amounts.
043400     if       CF-Sub-Idx = zero
043500               go to bb012-Exit
043600     end-if.
043700     set      CF-ST-Sub-Idx to CF-Sub-Idx.
043800     move     1 to CF-Month-No.
043900*
044000 bb012-Month-Loop.
044100     if       CF-Month-No > 12
044200               go to bb012-Exit
044300     end-if.
044400     add      CF-Amount (CF-Month-No) to
044500              CF-Sub-Month (CF-ST-Sub-Idx CF-Month-No).
044600     add      1 to CF-Month-No.
044700     go       to bb012-Month-Loop.
044800*
044900 bb012-Exit.  exit section.
045000*
045100*  Rolls the subcategory totals up into category, inflow,
045200*  outflow, net and running-balance totals, one month at a
045300*  time so every table is complete before the print pass.
045400 bb020-Compute-Summary       section.
045500***********************************
045600*
045700     move     1 to CF-Month-No.
045800*
045900 bb021-Month-Loop.
046000     if       CF-Month-No > 12
046100               go to bb020-Exit
046200     end-if.
046300     perform  bb022-Roll-Categories.
046400     perform  bb023-Roll-Grand-Totals.
046500     add      1 to CF-Month-No.
046600     go       to bb021-Month-Loop.
046700*
046800 bb020-Exit.  exit section.
046900*
047000*  Category total for the current month = the sum of the
047100*  Cf-Sub-Month buckets from Cf-Cat-Sub-Lo to Cf-Cat-Sub-Hi -
047200*  see the range table built in bb005 above.
047300 bb022-Roll-Categories       section.
047400***********************************
047500*
047600     set      CF-Cat-Idx to 1.
047700*
047800 bb022-Cat-Loop.
047900     if       CF-Cat-Idx > 7
048000               go to bb022-Exit
048100     end-if.
048200     move     zero to CF-Cat-Month (CF-Cat-Idx CF-Month-No).
048300     move     CF-Cat-Sub-Lo (CF-Cat-Idx) to CF-Cat-Idx2.
048400*
048500 bb022-Sub-Loop.
048600     if       CF-Cat-Idx2 > CF-Cat-Sub-Hi (CF-Cat-Idx)
048700               go to bb022-Next-Cat
048800     end-if.
048900     set      CF-ST-Sub-Idx to CF-Cat-Idx2.
049000     add      CF-Sub-Month (CF-ST-Sub-Idx CF-Month-No) to
049100              CF-Cat-Month (CF-Cat-Idx CF-Month-No).
049200     add      1 to CF-Cat-Idx2.
049300     go       to bb022-Sub-Loop.
049400*
049500 bb022-Next-Cat.
049600     set      CF-Cat-Idx up by 1.
049700     go       to bb022-Cat-Loop.
049800*
049900 bb022-Exit.  exit section.
050000*
050100*  Inflows/Outflows for the current month = the sum of their
050200*  own category totals; Net = Inflows less Outflows; Balance
050300*  carries the opening balance into January, then each month
050400*  forward from the one before.
050500 bb023-Roll-Grand-Totals      section.
050600***********************************
050700*
050800     move     zero to CF-Inflow-Total (CF-Month-No).
050900     move     zero to CF-Outflow-Total (CF-Month-No).
051000     set      CF-Cat-Idx to 1.
051100*
051200 bb023-Cat-Loop.
051300     if       CF-Cat-Idx > 7
051400               go to bb023-Compute-Net
051500     end-if.
051600     if       CF-Cat-Idx <= CF-Cat-Inflow-Count
051700               add CF-Cat-Month (CF-Cat-Idx CF-Month-No) to
051800                   CF-Inflow-Total (CF-Month-No)
051900     else
052000               add CF-Cat-Month (CF-Cat-Idx CF-Month-No) to
052100                   CF-Outflow-Total (CF-Month-No)
052200     end-if.
052300     set      CF-Cat-Idx up by 1.
052400     go       to bb023-Cat-Loop.
052500*
052600 bb023-Compute-Net.
052700     compute  CF-Net-Total (CF-Month-No) =
052800              CF-Inflow-Total (CF-Month-No) -
052900              CF-Outflow-Total (CF-Month-No).
053000     if       CF-Month-No = 1
053100               compute CF-Balance (1) =
053200                       CF-Opening-Balance + CF-Net-Total (1)
053300     else
053400               compute CF-Balance (CF-Month-No) =
053500                       CF-Balance (CF-Month-No - 1) +
053600                       CF-Net-Total (CF-Month-No)
053700     end-if.
053800*
053900 bb023-Exit.  exit section.
054000*
054100*  Writes the Resumo Mensal in the club's fixed row order -
054200*  balance, inflow block, outflow block.
054300 bb030-Format-And-Print      section.
054400***********************************
054500*
054600     move     zero to CF-Row-Count.
054700*
054800     move     "*" to CF-RL-Emphasis.
054900     move     "SALDO ACUMULADO" to CF-RL-Label.
055000     move     1 to WS-Source-Kind.
055100     perform  bb036-Format-And-Write.
055200*
055300     move     "*" to CF-RL-Emphasis.
055400     move     "INFLOWS" to CF-RL-Label.
055500     move     2 to WS-Source-Kind.
055600     perform  bb036-Format-And-Write.
055700*
055800     perform  bb032-Write-Category thru bb032-Exit
055900              varying CF-Cat-Idx from 1 by 1
056000                 until CF-Cat-Idx > CF-Cat-Inflow-Count.
056100*
056200     move     "*" to CF-RL-Emphasis.
056300     move     "OUTFLOWS" to CF-RL-Label.
056400     move     3 to WS-Source-Kind.
056500     perform  bb036-Format-And-Write.
056600*
056700     compute  WS-Cat-Start = CF-Cat-Inflow-Count + 1.
056800     perform  bb032-Write-Category thru bb032-Exit
056900              varying CF-Cat-Idx from WS-Cat-Start by 1
057000                 until CF-Cat-Idx > 7.
057100*
057200 bb030-Exit.  exit section.
057300*
057400*  One category row followed by its subcategory rows, in the
057500*  range Cf-Cat-Sub-Lo to Cf-Cat-Sub-Hi for this category.
057600 bb032-Write-Category        section.
057700***********************************
057800*
057900     move     space to CF-RL-Emphasis.
058000     move     CF-Cat-Name (CF-Cat-Idx) to CF-RL-Label.
058100     move     5 to WS-Source-Kind.
058200     perform  bb036-Format-And-Write.
058300     move     CF-Cat-Sub-Lo (CF-Cat-Idx) to CF-Cat-Idx2.
058400*
058500 bb032-Sub-Loop.
058600     if       CF-Cat-Idx2 > CF-Cat-Sub-Hi (CF-Cat-Idx)
058700               go to bb032-Exit
058800     end-if.
058900     move     space to CF-RL-Emphasis.
059000     move     CF-Tax-Subcategory (CF-Cat-Idx2) to CF-RL-Label.
059100     move     4 to WS-Source-Kind.
059200     set      CF-Tax-Idx to CF-Cat-Idx2.
059300     perform  bb036-Format-And-Write.
059400     add      1 to CF-Cat-Idx2.
059500     go       to bb032-Sub-Loop.
059600*
059700 bb032-Exit.  exit section.
059800*
059900*  Formats all twelve months of whichever total WS-Source-Kind
060000*  points at into the current report line and writes it - the
060100*  label and emphasis marker must already be set by the caller.
060200 bb036-Format-And-Write       section.
060300***********************************
060400*
060500     move     1 to CF-Month-No.
060600*
060700 bb036-Month-Loop.
060800     if       CF-Month-No > 12
060900               go to bb036-Write-Rec
061000     end-if.
061100     if       WS-Source-Kind = 1
061200               move CF-Balance (CF-Month-No) to WS-Cell-Value
061300     else
061400        if     WS-Source-Kind = 2
061500               move CF-Inflow-Total (CF-Month-No) to
061600                    WS-Cell-Value
061700        else
061800           if  WS-Source-Kind = 3
061900               move CF-Outflow-Total (CF-Month-No) to
062000                    WS-Cell-Value
062100           else
062200              if WS-Source-Kind = 4
062300                 move CF-Sub-Month (CF-Tax-Idx CF-Month-No) to
062400                      WS-Cell-Value
062500              else
062600                 move CF-Cat-Month (CF-Cat-Idx CF-Month-No) to
062700                      WS-Cell-Value
062800              end-if
062900           end-if
063000        end-if
063100     end-if.
063200     call     "CF920" using WS-Cell-Value
063300                             CF-RL-Month (CF-Month-No).
063400     add      1 to CF-Month-No.
063500     go       to bb036-Month-Loop.
063600*
063700 bb036-Write-Rec.
063800     write    CF-Report-Line.
063900     add      1 to CF-Row-Count.
064000*
064100 bb036-Exit.  exit section.

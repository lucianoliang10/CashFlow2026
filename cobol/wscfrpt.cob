000100*******************************************
000200*                                          *
000300*  Print Line Definition For The Monthly   *
000400*     Cash-Flow Summary Report             *
000500*     (Resumo Mensal)                      *
000600*******************************************
000700* File size 200 bytes, line-sequential, 132 print train
000800* not needed - report is 184 cols used of the 200.
000900*
001000* 18/12/25 vbc - Created for Cf040 - ticket CF-1007.
001100* 29/12/25 vbc - CF-RL-Emphasis added so Cf040 can mark the
001200*                Saldo Acumulado / Inflows / Outflows rows
001300*                for the separator lines either side - CF-1011.
001400* 06/01/26 djm - CF-RL-Cell redefined as CF-RL-Month-Tab so
001500*                Cf040 can address a column by subscript
001600*                instead of 12 named fields - CF-1014.
001700*
001800 01  CF-Report-Line.
001900     03  CF-RL-Emphasis         pic x.
002000*                                "*" = Saldo Acumulado, Inflows
002100*                                 or Outflows row, space = a
002200*                                 plain category/subcategory row.
002300         88  CF-RL-Is-Emphasis      value "*".
002400     03  CF-RL-Label            pic x(40).
002500*                                Left justified row label.
002600     03  CF-RL-Cell.
002700         05  CF-RL-Jan              pic x(12).
002800         05  CF-RL-Feb              pic x(12).
002900         05  CF-RL-Mar              pic x(12).
003000         05  CF-RL-Apr              pic x(12).
003100         05  CF-RL-May              pic x(12).
003200         05  CF-RL-Jun              pic x(12).
003300         05  CF-RL-Jul              pic x(12).
003400         05  CF-RL-Aug              pic x(12).
003500         05  CF-RL-Sep              pic x(12).
003600         05  CF-RL-Oct              pic x(12).
003700         05  CF-RL-Nov              pic x(12).
003800         05  CF-RL-Dec              pic x(12).
003900     03  CF-RL-Month-Tab redefines CF-RL-Cell.
004000         05  CF-RL-Month            pic x(12) occurs 12.
004100*                                Right justified, "-" for zero,
004200*                                 "(nnn.nnn)" for negative - see
004300*                                 Cf040 bb030-Format-And-Print.
004400     03  filler                 pic x(15).

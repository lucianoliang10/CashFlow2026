000100****************************************************************
000200*                                                               *
000300*     Cash-Flow Summary Cell  -  Thousands / Half-Even Round   *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         CF920.
001100*
001200     author.             V B Coen FBCS, FIDM, FIDPM.
001300                         For Applewood Computers.
001400*
001500     installation.       Clube - Finance Dept, Batch Suite.
001600*
001700     date-written.       02/05/1992.
001800*
001900     date-compiled.
002000*
002100     security.           Copyright (C) 1992-2026 & later,
002200                         Vincent Bryan Coen.
002300                         Distributed under the GNU General
002400                         Public License.  See file COPYING.
002500*
002600*    remarks.            CALLed by Cf040 once per report cell.
002700*                        Divides the passed amount by 1000,
002800*                        rounds to whole thousands by the
002900*                        accountant's own "round to even"
003000*                        rule rather than this shop's usual
003100*                        round-half-up, and builds the result
003200*                        with a full stop between every three
003300*                        digits - the finance dept's layout
003400*                        matches the club's own spreadsheet,
003500*                        which is not how this installation's
003600*                        compiler is set up (Special-Names
003700*                        here is left on US conventions, same
003800*                        as every other program in the suite),
003900*                        so the grouping is built a character
004000*                        at a time rather than via PICTURE.
004100*                        Zero in is always "-", nothing else
004200*                        ever comes back blank.
004300*
004400*    version.            See Prog-Name in WS.
004500*
004600*    called modules.     None.
004700*
004800*    files used :        None - works on the passed value
004900*                        only.
005000*
005100*    error or warning messages used.
005200*                        None.
005300*
005400* Changes:
005500* 02/05/1992 vbc - 1.0.00 Created, a stand-alone edit routine
005600*                  for the old stock valuation report, no
005700*                  relation to anything still running today.
005800* 11/01/1999 vbc -     .01 Y2K - no dates held here, nothing to
005900*                      change.
006000* 19/09/2010 vbc -     .02 Re-tested under the GnuCobol port.
006100* 16/04/2024 vbc -         Copyright notice update superseding
006200*                      all previous notices.
006300* 22/01/2026 vbc - 1.1.00 Rebuilt for the football club cash-
006400*                  flow report, CF-1009.  Round-half-up swapped
006500*                  for round-half-even per the finance dept's
006600*                  written instruction dated 20/01/26.
006700* 24/01/2026 djm -     .01 Zero-value cell now always prints as
006800*                      a dash, even when called with a value
006900*                      that would round to zero but is not
007000*                      itself zero - CF-1009.
007100*
007200****************************************************************
007300* Copyright Notice.
007400* ****************
007500*
007600* This notice supersedes all prior copyright notices and was
007700* updated 2024-04-16.
007800*
007900* This program is free software; you can redistribute it and/or
008000* modify it under the terms of the GNU General Public License
008100* as published by the Free Software Foundation; version 3 and
008200* later, for personal and in-house business usage only.
008300*
008400* Distributed in the hope that it will be useful, but WITHOUT
008500* ANY WARRANTY; without even the implied warranty of
008600* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
008700*
008800****************************************************************
008900*
009000 environment             division.
009100*================================
009200*
009300 configuration           section.
009400 special-names.
009500     class Cf-Numeric is "0" thru "9"
009600     c01  is  top-of-form.
009700*
009800 input-output            section.
009900*
010000 data                    division.
010100*================================
010200*
010300 working-storage section.
010400*-----------------------
010500 77  Prog-Name               pic x(15) value "CF920 (1.1.00)".
010600*
010700 01  WS-Work.
010800     03  WS-Sign             pic x             value space.
010900     03  WS-Abs-CV           pic S9(13) comp   value zero.
011000     03  WS-Quot             pic S9(09) comp   value zero.
011100     03  WS-Rem              pic S9(09) comp   value zero.
011200     03  WS-Rem-X2           pic S9(09) comp   value zero.
011300     03  WS-Quot-Div         pic S9(09) comp   value zero.
011400     03  WS-Quot-Rem         pic S9(09) comp   value zero.
011500     03  filler              pic x(04)         value space.
011600*
011700*  Straight display picture of the rounded whole-thousands
011800*  value, always 9 digits zero filled, walked a byte at a
011900*  time to strip leading zeros and drop in the full stops.
012000 01  WS-Digits-Raw           pic 9(09)         value zero.
012100 01  WS-Digits-Alt  redefines WS-Digits-Raw.
012200     03  WS-Digit                pic 9  occurs 9.
012300*
012400 01  WS-First-Sig            pic 99     comp   value zero.
012500 01  WS-Sig-Len              pic 99     comp   value zero.
012600 01  WS-Lead-Len             pic 99     comp   value zero.
012700 01  WS-Grp-Count            pic 99     comp   value zero.
012800 01  WS-Dig-Sub              pic 99     comp   value zero.
012900*
013000 01  WS-Plain                pic x(10)  value spaces.
013100 01  WS-Plain-Alt  redefines WS-Plain.
013200     03  WS-Plain-Char           pic x  occurs 10.
013300 01  WS-Plain-Sub            pic 99     comp   value zero.
013400 01  WS-Plain-Sub2           pic 99     comp   value zero.
013500 01  WS-Plain-Len             pic 99     comp   value zero.
013600*
013700 01  WS-Out-Work             pic x(12)  value spaces.
013800 01  WS-Out-Alt    redefines WS-Out-Work.
013900     03  WS-Out-Char             pic x  occurs 12.
014000 01  WS-Out-Sub              pic 99     comp   value zero.
014100 01  WS-Out-Start             pic 99     comp   value zero.
014200*
014300 linkage section.
014400*----------------
014500*
014600 01  CF920-Raw-Value         pic S9(11)V99.
014700 01  CF920-Cell              pic x(12).
014800*
014900 procedure division using CF920-Raw-Value CF920-Cell.
015000*=====================================================
015100*
015200 aa000-Main                  section.
015300***********************************
015400*
015500     move     spaces to CF920-Cell.
015600     if       CF920-Raw-Value = zero
015700              move "-" to CF920-Cell (12:1)
015800              go to aa000-Exit
015900     end-if.
016000*
016100     if       CF920-Raw-Value < zero
016200              move "-" to WS-Sign
016300              compute WS-Abs-CV = CF920-Raw-Value * -100
016400     else
016500              move space to WS-Sign
016600              compute WS-Abs-CV = CF920-Raw-Value * 100
016700     end-if.
016800*
016900     divide    WS-Abs-CV by 100000 giving WS-Quot
017000              remainder WS-Rem.
017100     compute   WS-Rem-X2 = WS-Rem * 2.
017200     if        WS-Rem-X2 > 100000
017300               add 1 to WS-Quot
017400     else
017500               if WS-Rem-X2 = 100000
017600                  divide WS-Quot by 2 giving WS-Quot-Div
017700                         remainder WS-Quot-Rem
017800                  if     WS-Quot-Rem not = zero
017900                         add 1 to WS-Quot
018000                  end-if
018100               end-if
018200     end-if.
018300*
018400     move      WS-Quot to WS-Digits-Raw.
018500*
018600     move      1 to WS-Dig-Sub.
018700     perform   ba010-Find-First-Sig.
018800     compute   WS-Sig-Len = 9 - WS-First-Sig + 1.
018900     divide    WS-Sig-Len by 3 giving WS-Out-Sub
019000              remainder WS-Lead-Len.
019100     if        WS-Lead-Len = zero
019200               move 3 to WS-Lead-Len
019300     end-if.
019400*
019500     perform   ba020-Build-Plain.
019600     perform   ba030-Assemble-Cell.
019700*
019800 aa000-Exit.  goback.
019900*
020000*  Walks WS-Digit left to right and stops on the first byte
020100*  that is not zero - if every byte is zero the last position
020200*  is used so the caller still gets one digit, "0".
020300 ba010-Find-First-Sig        section.
020400***********************************
020500*
020600 ba011-Scan-Loop.
020700     if        WS-Dig-Sub > 9
020800               move 9 to WS-First-Sig
020900               go to ba010-Exit
021000     end-if.
021100     if        WS-Digit (WS-Dig-Sub) not = zero
021200               move WS-Dig-Sub to WS-First-Sig
021300               go to ba010-Exit
021400     end-if.
021500     add       1 to WS-Dig-Sub.
021600     go        to ba011-Scan-Loop.
021700*
021800 ba010-Exit.  exit section.
021900*
022000*  Copies the significant digits into WS-Plain, dropping a
022100*  full stop in every third position counted from the left
022200*  group (which may be 1, 2 or 3 digits wide).
022300 ba020-Build-Plain            section.
022400***********************************
022500*
022600     move      zero to WS-Plain-Sub.
022700     move      WS-First-Sig to WS-Dig-Sub.
022800     move      WS-Lead-Len  to WS-Grp-Count.
022900*
023000 ba021-Emit-Loop.
023100     if        WS-Dig-Sub > 9
023200               go to ba020-Exit
023300     end-if.
023400     add       1 to WS-Plain-Sub.
023500     move      WS-Digit (WS-Dig-Sub) to WS-Plain-Char (WS-Plain-Sub).
023600     subtract  1 from WS-Grp-Count.
023700     add       1 to WS-Dig-Sub.
023800     if        WS-Dig-Sub > 9
023900               go to ba020-Exit
024000     end-if.
024100     if        WS-Grp-Count = zero
024200               add  1 to WS-Plain-Sub
024300               move "." to WS-Plain-Char (WS-Plain-Sub)
024400               move 3 to WS-Grp-Count
024500     end-if.
024600     go        to ba021-Emit-Loop.
024700*
024800 ba020-Exit.
024900     move      WS-Plain-Sub to WS-Plain-Len.
025000     exit section.
025100*
025200*  Wraps the plain digits in parentheses when the value was
025300*  negative, then right-justifies the whole thing into the
025400*  12 byte cell the report line expects.
025500 ba030-Assemble-Cell         section.
025600***********************************
025700*
025800     move      spaces to WS-Out-Work.
025900     move      zero   to WS-Out-Sub.
026000     if        WS-Sign = "-"
026100               add  1 to WS-Out-Sub
026200               move "(" to WS-Out-Char (WS-Out-Sub)
026300     end-if.
026400     move      1 to WS-Plain-Sub2.
026500*
026600 ba031-Copy-Loop.
026700     if        WS-Plain-Sub2 > WS-Plain-Len
026800               go to ba032-Copy-Done
026900     end-if.
027000     add       1 to WS-Out-Sub.
027100     move      WS-Plain-Char (WS-Plain-Sub2) to
027200               WS-Out-Char (WS-Out-Sub).
027300     add       1 to WS-Plain-Sub2.
027400     go        to ba031-Copy-Loop.
027500*
027600 ba032-Copy-Done.
027700     if        WS-Sign = "-"
027800               add  1 to WS-Out-Sub
027900               move ")" to WS-Out-Char (WS-Out-Sub)
028000     end-if.
028100     compute   WS-Out-Start = 13 - WS-Out-Sub.
028200     move      WS-Out-Work (1:WS-Out-Sub) to
028300               CF920-Cell (WS-Out-Start:WS-Out-Sub).
028400*
028500 ba030-Exit.  exit section.

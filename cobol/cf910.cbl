000100*****************************************************************
000200*                                                                *
000300*         Batch Apply Value  -  Non Negative Check               *
000400*****************************************************************
000500*
000600 identification          division.
000700*===============================
000800*
000900     program-id.         CF910.
001000*
001100     author.             V B Coen FBCS, FIDM, FIDPM.
001200                         For Applewood Computers.
001300*
001400     installation.       Clube - Finance Dept, Batch Suite.
001500*
001600     date-written.       19/06/1989.
001700*
001800     date-compiled.
001900*
002000     security.           Copyright (C) 1989-2026, Vincent Bryan
002100                         Coen.  Distributed under the GNU
002200                         General Public License.  See file
002300                         COPYING for details.
002400*
002500*    remarks.            CALLed by Cf020 once for every apply
002600*                        request read off the batch file.  Just
002700*                        answers Y or N - it does not look at
002800*                        the item master at all.
002900*
003000*    version.            1.02 of 11/12/25.
003100*
003200* Changes:
003300* 19/06/1989 vbc -        Created, cut down from the Maps09
003400*                 check-digit pattern for a simple sign test.
003500* 11/01/1999 vbc -    .01 Y2K - no dates held here, nothing to
003600*                 change.
003700* 29/01/2009 vbc -    .02 Migration to GnuCobol along with the
003800*                 rest of the suite.
003900* 16/04/2024 vbc -        Copyright notice update superseding
004000*                 all previous notices.
004100* 11/12/2025 vbc - 1.0.0 Built for the cash-flow batch apply job,
004200*                 ticket CF-1005.
004300* 02/01/2026 djm -    .01 Widened Cfr-Month-Value picture to stay
004400*                 in step with wscfreq, test logic unchanged -
004500*                 CF-1013.
004600* 15/01/2026 vbc -    .02 Cf910-Month-Value given a sign to match
004700*                 wscfreq, the test was comparing an unsigned
004800*                 field to zero and could never go "N" - CF-1018.
004900* 18/01/2026 djm -    .03 Linkage split into two top level items
005000*                 to match every CALL in the suite one for one
005100*                 - Cf020 was passing two actuals against the
005200*                 one group this used to be, working only by
005300*                 luck of Cf020's own storage layout - CF-1025.
005400*
005500*****************************************************************
005600* Copyright Notice.
005700* ****************
005800*
005900* This notice supersedes all prior copyright notices & was
006000* updated 2024-04-16.
006100*
006200* This program is free software; you can redistribute it and/or
006300* modify it under the terms of the GNU General Public License
006400* as published by the Free Software Foundation; version 3 and
006500* later, for personal and in-house business usage only.
006600*
006700* Distributed in the hope that it will be useful, but WITHOUT
006800* ANY WARRANTY; without even the implied warranty of
006900* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007000*
007100*****************************************************************
007200*
007300 environment             division.
007400*===============================
007500*
007600 configuration           section.
007700 special-names.
007800     c01  is  top-of-form.
007900*
008000 input-output            section.
008100*
008200 data                    division.
008300*===============================
008400 working-storage section.
008500*-----------------------
008600 77  Prog-Name               pic x(15) value "CF910 (1.0.0)".
008700*
008800 01  WS-Spare                pic x(02) value spaces.
008900 01  WS-Spare-Num  redefines WS-Spare
009000                             pic 99.
009100*
009200*  Carried over from the Maps09 pattern this was cut down from -
009300*   not used here but left in so the WS shape matches the rest
009400*   of the small CALLed routines in this suite.
009500 01  WS-Extra                pic x(04) value spaces.
009600 01  WS-Extra-Alt  redefines WS-Extra.
009700     03  WS-Extra-Hi             pic xx.
009800     03  WS-Extra-Lo             pic xx.
009900*
010000 linkage section.
010100*----------------
010200*
010300 01  CF910-Month-Value       pic S9(11)V99.
010400*                            Lifted straight off Cfr-Month-Value
010500*                             in wscfreq - caller moves it in,
010600*                             unchanged either way.
010700*
010800 01  CF910-Reply             pic x.
010900     88  CF910-Is-Valid          value "Y".
011000     88  CF910-Is-Invalid        value "N".
011100*
011200*  18/01/2026 djm - Split off CF910-WS into two matched top
011300*                   level items, one CALL argument each, the
011400*                   same way Cf900 and Cf920 are called - the
011500*                   single group this used to be was letting
011600*                   Cf020 get away with passing two separate
011700*                   actuals against one formal - CF-1025.
011800*  Unsigned view, kept purely so a DISPLAY of a rejected value
011900*   while testing never shows a stray leading minus.
012000 01  CF910-Alt-View redefines CF910-Month-Value.
012100     03  CF910-Month-Unsigned    pic 9(11)V99.
012200*
012300 procedure division using CF910-Month-Value CF910-Reply.
012400*==================================
012500*
012600 main.
012700     if       CF910-Month-Value < zero
012800              move  "N"  to CF910-Reply
012900     else
013000              move  "Y"  to CF910-Reply
013100     end-if.
013200     go       to main-exit.
013300*
013400 main-exit.   exit program.
013500*            ************

000100*******************************************
000200*                                          *
000300*  Record Definition For Batch Value       *
000400*       Apply Request File                 *
000500*     Matched on Cfr-Item alone             *
000600*******************************************
000700* File size 55 bytes.
000800*
000900* 11/12/25 vbc - Created for the monthly value batch apply
001000*                job - ticket CF-1005.
001100* 02/01/26 djm - Cfr-Month-Value widened 9(9) to 9(11) to
001200*                match Cf-Amount-xxx width - CF-1013.
001300* 15/01/26 vbc - Cfr-Month-Value given a sign, was unsigned and
001400*                Cf910 could never catch a bad input row - CF-1018.
001500*
001600 01  CF-Apply-Record.
001700     03  CF-R-Item-Name         pic x(40).
001800*                                Item name to match - ALL rows
001900*                                 whose Cf-Item-Name equals this
002000*                                 (any category/subcategory) are
002100*                                 updated.
002200     03  CF-R-Month-Value       pic S9(11)V99.
002300*                                Value placed in all twelve
002400*                                 months of every matching row.
002500*                                 Must not be negative - see
002600*                                 Cf910.
002700     03  filler                 pic x(02).

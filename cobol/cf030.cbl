000100****************************************************************
000200*                                                               *
000300*        Cash-Flow Item Master  -  Spreadsheet Import           *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         CF030.
001100*
001200     author.             V B Coen FBCS, FIDM, FIDPM.
001300                         For Applewood Computers.
001400*
001500     installation.       Clube - Finance Dept, Batch Suite.
001600*
001700     date-written.       14/03/1991.
001800*
001900     date-compiled.
002000*
002100     security.           Copyright (C) 1991-2026 & later,
002200                         Vincent Bryan Coen.
002300                         Distributed under the GNU General
002400                         Public License.  See file COPYING.
002500*
002600*    remarks.            Replaces the Cash-Flow item master
002700*                        wholesale from a spreadsheet export
002800*                        file, but only once the export's
002900*                        layout record is checked against the
003000*                        column set this shop agreed with the
003100*                        club - Tipo/Categoria/Subcategoria/
003200*                        Item plus the twelve months.  If the
003300*                        layout record does not match, the run
003400*                        rejects the whole file and the old
003500*                        master is left exactly as it was.
003600*
003700*    version.            See Prog-Name in WS.
003800*
003900*    called modules.     CF900 (normalise).
004000*
004100*    files used :
004200*                        cfimprt.  Spreadsheet export - input,
004300*                                  first record is the layout
004400*                                  record, the rest are item
004500*                                  rows in master format.
004600*                        cfitemn.  Cash-Flow item master -
004700*                                  output, replaces cfitem.
004800*
004900*    error messages used.
005000*                        CF008 - CF010.
005100*
005200* Changes:
005300* 14/03/1991 vbc - 1.0.00 Created, cut down from the Vacprint
005400*                  open/validate/report shell - Report Writer
005500*                  and the screen handling stripped out, this
005600*                  job has no terminal and no print file.
005700* 19/07/1995 vbc -     .01 Layout mismatch now aborts the whole
005800*                      run instead of skipping just the bad
005900*                      rows - a half replaced master was worse
006000*                      than an unchanged one.
006100* 11/01/1999 vbc -     .02 Y2K - no dates held in either file,
006200*                      nothing to change.
006300* 14/11/2006 vbc -     .03 Re-tested under the GnuCobol port.
006400* 16/04/2024 vbc -         Copyright notice update superseding
006500*                      all previous notices.
006600* 04/01/2026 vbc - 1.1.00 Re-purposed for the football club
006700*                  cash-flow import job, CF-1007.
006800* 10/01/2026 djm -     .01 Layout record text widened to hold
006900*                      all sixteen column legends on one row -
007000*                      CF-1015.
007100*
007200****************************************************************
007300* Copyright Notice.
007400* ****************
007500*
007600* This notice supersedes all prior copyright notices and was
007700* updated 2024-04-16.
007800*
007900* This program is free software; you can redistribute it and/or
008000* modify it under the terms of the GNU General Public License
008100* as published by the Free Software Foundation; version 3 and
008200* later, for personal and in-house business usage only.
008300*
008400* Distributed in the hope that it will be useful, but WITHOUT
008500* ANY WARRANTY; without even the implied warranty of
008600* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
008700*
008800****************************************************************
008900*
009000 environment             division.
009100*================================
009200*
009300 configuration           section.
009400 special-names.
009500     class Cf-Alpha   is "A" thru "Z" "a" thru "z"
009600     c01  is  top-of-form.
009700*
009800 input-output            section.
009900 file-control.
010000     select  CF-Import-File  assign  "CFIMPRT"
010100             organization   line sequential
010200             status          CF-Import-Status.
010300*
010400     select  CF-New-Item-File assign "CFITEMN"
010500             organization   line sequential
010600             status          CF-New-Status.
010700*
010800 data                    division.
010900*================================
011000*
011100 file section.
011200*
011300 fd  CF-Import-File.
011400 01  CF-Import-Record.
011500     03  CF-Import-Data         pic x(300).
011600     03  filler                 pic x(06).
011700*
011800 fd  CF-New-Item-File.
011900 copy "wscfitm.cob" replacing ==CF-Item-Record== by
012000                              ==CF-New-Item-Record==.
012100*
012200 working-storage section.
012300*-----------------------
012400 77  Prog-Name               pic x(15) value "CF030 (1.1.00)".
012500*
012600*  Overlays the raw import buffer to check the first record -
012700*  this shop's export utility always writes the column legend
012800*  as row one, never a blank or a data row.
012900 01  CF-Layout-Record  redefines CF-Import-Record.
013000     03  CF-LR-Tag           pic x(06).
013100     03  CF-LR-Legend        pic x(120).
013200     03  filler              pic x(180).
013300*
013400 01  WS-Expect-Legend        pic x(120).
013500*
013600 01  WS-Data.
013700     03  CF-Import-Status    pic xx            value zero.
013800     03  CF-New-Status       pic xx            value zero.
013900     03  WS-Layout-OK        pic x             value "N".
014000         88  CF-Layout-Valid     value "Y".
014100     03  WS-Recs-Read        pic 9(5)   comp  value zero.
014200     03  WS-Recs-Written     pic 9(5)   comp  value zero.
014300     03  WS-Recs-Rejected    pic 9(5)   comp  value zero.
014400     03  filler              pic x(05)        value space.
014500*
014600*  Numeric views of the two file statuses, used only on an
014700*  abend trace DISPLAY, same as the other batch jobs in this
014800*  suite.
014900 01  CF-Import-Status-Num redefines CF-Import-Status
015000                            pic 99.
015100 01  CF-New-Status-Num    redefines CF-New-Status
015200                            pic 99.
015300*
015400 01  CF9-Drop-Row            pic x.
015500     88  CF9-Do-Drop             value "Y".
015600*
015700 01  Error-Messages.
015800     03  CF008           pic x(40)
015900             value "CF008 Import file open error =".
016000     03  CF009           pic x(45)
016100             value "CF009 New item master open error =".
016200     03  CF010           pic x(50)
016300             value "CF010 Import layout does not match, run rejected".
016400     03  filler          pic x(05)  value space.
016500*
016600 01  Error-Code          pic 999.
016700*
016800 procedure division.
016900*===================
017000*
017100 aa000-Main                  section.
017200***********************************
017300*
017400     move     "TIPO      CATEGORIA   SUBCATEGORIA ITEM        "
017500              to WS-Expect-Legend (1:48).
017600     move     "JAN26 FEB26 MAR26 APR26 MAY26 JUN26 JUL26 AUG26 "
017700              to WS-Expect-Legend (49:48).
017800     move     "SEP26 OCT26 NOV26 DEC26                       "
017900              to WS-Expect-Legend (97:24).
018000*
018100     perform  aa010-Open-Files.
018200     if       CF-Import-Status not = "00" or
018300              CF-New-Status    not = "00"
018400              go to aa000-Exit
018500     end-if.
018600*
018700     perform  aa020-Check-Layout.
018800     if       not CF-Layout-Valid
018900              display CF010 upon console
019000              close   CF-Import-File CF-New-Item-File
019100              go to aa000-Exit
019200     end-if.
019300*
019400     perform  aa030-Copy-Items.
019500     close    CF-Import-File CF-New-Item-File.
019600     display  "CF030 recs read    = " WS-Recs-Read    upon console.
019700     display  "CF030 recs written  = " WS-Recs-Written upon console.
019800     display  "CF030 recs rejected = " WS-Recs-Rejected upon console.
019900*
020000 aa000-Exit.
020100     goback.
020200*
020300 aa010-Open-Files            section.
020400***********************************
020500*
020600     open     input  CF-Import-File.
020700     if       CF-Import-Status not = "00"
020800              display CF008 upon console
020900              display CF-Import-Status upon console
021000              go to aa010-Exit
021100     end-if.
021200     open     output CF-New-Item-File.
021300     if       CF-New-Status not = "00"
021400              display CF009 upon console
021500              close   CF-Import-File
021600     end-if.
021700*
021800 aa010-Exit.  exit section.
021900*
022000*  Row one of the export must be the layout record and its
022100*  legend text must equal the column set this job was built
022200*  for - anything else and the whole file is untrusted.
022300 aa020-Check-Layout          section.
022400***********************************
022500*
022600     move     "N" to WS-Layout-OK.
022700     read     CF-Import-File
022800              at end go to aa020-Exit.
022900     add      1 to WS-Recs-Read.
023000     if       CF-LR-Tag = "LAYOUT" and
023100              CF-LR-Legend = WS-Expect-Legend
023200              move "Y" to WS-Layout-OK
023300     end-if.
023400*
023500 aa020-Exit.  exit section.
023600*
023700*  Layout checked out - every further record is an item row in
023800*  exactly the master's own byte shape, so it is normalised and
023900*  written straight through with no field by field mapping.
024000 aa030-Copy-Items            section.
024100***********************************
024200*
024300 aa031-Copy-Loop.
024400     read     CF-Import-File
024500              at end go to aa032-Copy-Done.
024600     add      1 to WS-Recs-Read.
024700     move     CF-Import-Record to CF-New-Item-Record.
024800     call     "CF900" using CF-New-Item-Record CF9-Drop-Row.
024900     if       CF9-Do-Drop
025000              add 1 to WS-Recs-Rejected
025100              go to aa031-Copy-Loop
025200     end-if.
025300     write    CF-New-Item-Record.
025400     add      1 to WS-Recs-Written.
025500     go       to aa031-Copy-Loop.
025600*
025700 aa032-Copy-Done.
025800     continue.
025900*
026000 aa030-Exit.  exit section.

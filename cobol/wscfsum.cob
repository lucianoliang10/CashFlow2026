000100*******************************************
000200*                                          *
000300*  Working Storage For The Cash-Flow       *
000400*     Summary Accumulators                 *
000500*     Uses Cf-Tax-Idx/Cf-Cat-Idx as subs    *
000600*******************************************
000700* All totals held per subcategory/category PER MONTH, Jan/26
000800* is subscript 1, Dec/26 is subscript 12.  Used by Cf040 only.
000900*
001000* 21/12/25 vbc - Created for Cf040 - ticket CF-1008.
001100* 30/12/25 djm - Cf-Sub-Total re-sized from 5 decimal digits
001200*                to match Cf-Amount-xxx exactly, else rounding
001300*                could creep in before report time - CF-1011.
001400* 04/02/26 vbc - Cf-Net-Total / Cf-Balance split out of
001500*                Cf-Cat-Total occurs block, they are not
001600*                category rows - CF-1017.
001700* 11/02/26 vbc - Totals re-cast from single month scalars to
001800*                occurs 12 tables.  The report needs all twelve
001900*                months on one row, so one pass of the item
002000*                master now builds every month, not just the
002100*                one in progress - CF-1019.
002200*
002300 01  CF-Sub-Totals.
002400     03  CF-Sub-Total           occurs 30 times
002500                                 indexed by CF-ST-Sub-Idx.
002600         05  CF-Sub-Month       occurs 12 times
002700                                 pic S9(11)V99 comp-3.
002800*                                Outer sub matches Cf-Tax-Entry
002900*                                 (wscftax), inner sub is the
003000*                                 month, Jan/26 = 1.
003100*
003200 01  CF-Cat-Totals.
003300     03  CF-Cat-Total           occurs 7 times
003400                                 indexed by CF-CT-Cat-Idx.
003500         05  CF-Cat-Month       occurs 12 times
003600                                 pic S9(11)V99 comp-3.
003700*                                Outer sub matches Cf-Cat-Entry
003800*                                 (wscftax), sum of its
003900*                                 subcategory totals.
004000*
004100 01  CF-Grand-Totals.
004200     03  CF-Inflow-Total        occurs 12 times
004300                                 pic S9(11)V99 comp-3.
004400     03  CF-Outflow-Total       occurs 12 times
004500                                 pic S9(11)V99 comp-3.
004600     03  CF-Net-Total           occurs 12 times
004700                                 pic S9(11)V99 comp-3.
004800     03  CF-Balance             occurs 12 times
004900                                 pic S9(11)V99 comp-3.
005000*                                Cf-Balance(1) = Cf-Opening-Bal
005100*                                 + Cf-Net-Total(1), then each
005200*                                 carries from the one before.
005300*
005400 01  CF-Month-Subs.
005500     03  CF-Month-No            pic 99 comp.
005600*                                1 = Jan/26 .. 12 = Dec/26.
005700     03  CF-Sub-Idx             pic 99 comp.
005800     03  CF-Cat-Idx2            pic 99 comp.
005900     03  filler                 pic x(05)  value space.
006000*                                Separate from Cf-Cat-Idx (the
006100*                                 table index in wscftax) as
006200*                                 this one walks Cf-Cat-Sub-Lo
006300*                                 to Cf-Cat-Sub-Hi, a nested
006400*                                 loop inside Cf-Cat-Idx.
006500*
006600 01  CF-Row-Count               pic 999 comp value zero.
006700*                                Count of report lines written,
006800*                                 for the EOJ total on Cf040.

000100****************************************************************
000200*                                                               *
000300*        Cash-Flow Item Record  -  Normalise On Persist         *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     Program-Id.         CF900.
001100*
001200     Author.             V B Coen FBCS, FIDM, FIDPM.
001300                         For Applewood Computers.
001400*
001500     Installation.       Clube - Finance Dept, Batch Suite.
001600*
001700     Date-Written.       06/11/1988.
001800*
001900     Date-Compiled.
002000*
002100     Security.           Copyright (C) 1988-2026 & later,
002200                         Vincent Bryan Coen.
002300                         Distributed under the GNU General
002400                         Public License.  See file COPYING.
002500*
002600*    Remarks.            CALLed by every program that writes a
002700*                        row to the Cash-Flow item master.
002800*                        Strips leading blanks picked up by
002900*                        spreadsheet imports from Entry-Type and
003000*                        the three free text fields, zeroises any
003100*                        month cell left non-numeric by a bad
003200*                        import row, and tells the caller to drop
003300*                        the row entirely when the item name
003400*                        comes back blank.
003500*
003600*    Version.            See Prog-Name in WS.
003700*
003800*    Called Modules.     None.
003900*
004000*    Files used :        None - works on the passed record only.
004100*
004200*    Error or Warning messages used.
004300*                        None.
004400*
004500* Changes:
004600* 06/11/1988 vbc - 1.0.00 Created, cut down from the Maps04
004700*                  pattern for the payroll date routines, this
004800*                  one just tidies text and amount fields.
004900* 14/05/1993 vbc -     .01 Trailing blank trim dropped, COBOL
005000*                      compares pad with space anyway and the
005100*                      extra code was doing nothing useful.
005200* 11/01/1999 vbc -     .02 Y2K - no dates held in this routine,
005300*                      nothing to change.
005400* 02/10/2007 vbc -     .03 Re-tested under the GnuCobol port,
005500*                      no source changes needed.
005600* 16/04/2024 vbc -         Copyright notice update superseding
005700*                      all previous notices.
005800* 12/12/2025 vbc - 1.1.00 Re-purposed for the football club
005900*                  cash-flow job, CF-1003.  Now drops rows with
006000*                  a blank item name rather than just warning.
006100* 20/12/2025 djm -     .01 Non-numeric month cells coerced to
006200*                      zero rather than left as found - CF-1006.
006300* 16/01/2026 djm -     .02 Cf-Entry-Type now stripped the same
006400*                      as the other three fields - an import row
006500*                      with a leading blank on Inflow/Outflow was
006600*                      matching none of the 88's and vanishing
006700*                      from every total, silently - CF-1022.
006800*
006900****************************************************************
007000* Copyright Notice.
007100* ****************
007200*
007300* This notice supersedes all prior copyright notices and was
007400* updated 2024-04-16.
007500*
007600* This program is free software; you can redistribute it and/or
007700* modify it under the terms of the GNU General Public License
007800* as published by the Free Software Foundation; version 3 and
007900* later, for personal and in-house business usage only.
008000*
008100* Distributed in the hope that it will be useful, but WITHOUT
008200* ANY WARRANTY; without even the implied warranty of
008300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
008400*
008500****************************************************************
008600*
008700 environment             division.
008800*================================
008900*
009000 configuration           section.
009100 special-names.
009200     class Cf-Alpha   is "A" thru "Z" "a" thru "z"
009300     c01  is  top-of-form.
009400*
009500 input-output            section.
009600*
009700 data                    division.
009800*================================
009900*
010000 working-storage section.
010100*-----------------------
010200 77  Prog-Name               pic x(15) value "CF900 (1.1.01)".
010300*
010400 01  WS-Data.
010500*    16/01/2026 djm - Alpha view of Shift-Sub added to match the
010600*                     one already kept on Month-Sub - CF-1022.
010700     03  WS-Shift-Sub        pic 99     comp  value zero.
010800     03  WS-Shift-Sub-Alt redefines WS-Shift-Sub
010900                              pic xx.
011000     03  WS-Month-Sub        pic 99     comp  value zero.
011100*                            Alpha view, used only on the rare
011200*                             trace DISPLAY when chasing a bug.
011300     03  WS-Month-Sub-Alt redefines WS-Month-Sub
011400                              pic xx.
011500     03  filler              pic x(05)        value space.
011600*
011700*  Alternate byte-at-a-time view of the label under test, used
011800*  by the leading-blank shift loop - see ba010.
011900 01  WS-Label-Work           pic x(40)  value spaces.
012000 01  WS-Label-Alt  redefines WS-Label-Work.
012100     03  WS-Label-Char           pic x  occurs 40.
012200*
012300 01  WS-Label-Hold           pic x(40) value spaces.
012400*
012500 linkage section.
012600*----------------
012700*
012800     copy "wscfitm.cob" replacing ==CF-Item-Record== by
012900                                  ==CF9-LK-Record==.
013000*
013100 01  CF9-Drop-Row            pic x.
013200     88  CF9-Do-Drop             value "Y".
013300     88  CF9-Keep-Row            value "N".
013400*
013500 procedure division using CF9-LK-Record CF9-Drop-Row.
013600*=====================================================
013700*
013800 aa000-Main                  section.
013900***********************************
014000*
014100*    16/01/2026 djm - Entry-Type stripped first, same as the
014200*                     other three - CF-1022.
014300     move     "N"  to CF9-Drop-Row.
014400     move     CF-Entry-Type   to WS-Label-Work.
014500     perform  ba010-Strip-Leading-Blanks.
014600     move     WS-Label-Hold   to CF-Entry-Type.
014700*
014800     move     CF-Category     to WS-Label-Work.
014900     perform  ba010-Strip-Leading-Blanks.
015000     move     WS-Label-Hold   to CF-Category.
015100*
015200     move     CF-Subcategory  to WS-Label-Work.
015300     perform  ba010-Strip-Leading-Blanks.
015400     move     WS-Label-Hold   to CF-Subcategory.
015500*
015600     move     CF-Item-Name    to WS-Label-Work.
015700     perform  ba010-Strip-Leading-Blanks.
015800     move     WS-Label-Hold   to CF-Item-Name.
015900*
016000     if       CF-Item-Name = spaces
016100              move "Y" to CF9-Drop-Row
016200              go to aa000-Exit
016300     end-if.
016400*
016500     perform  ba020-Zero-Bad-Months thru ba020-Exit
016600              varying WS-Month-Sub from 1 by 1
016700                 until WS-Month-Sub > 12.
016800*
016900 aa000-Exit.
017000     goback.
017100*
017200*  Shifts WS-Label-Work left, one byte at a time, until the
017300*  first character is no longer a space, then hands the result
017400*  back in WS-Label-Hold.  Table subscripts beat a SUBSTRING
017500*  based shift for readability on a fixed 40 byte field.
017600 ba010-Strip-Leading-Blanks  section.
017700***********************************
017800*
017900     move     1 to WS-Shift-Sub.
018000*
018100 ba011-Find-First-Char.
018200     if       WS-Shift-Sub > 40
018300              go to ba012-All-Blank
018400     end-if.
018500     if       WS-Label-Char (WS-Shift-Sub) not = space
018600              go to ba013-Shift-Down
018700     end-if.
018800     add      1 to WS-Shift-Sub.
018900     go       to ba011-Find-First-Char.
019000*
019100 ba012-All-Blank.
019200     move     spaces to WS-Label-Hold.
019300     go       to ba010-Exit.
019400*
019500 ba013-Shift-Down.
019600     move     spaces to WS-Label-Hold.
019700     if       WS-Shift-Sub = 1
019800              move WS-Label-Work to WS-Label-Hold
019900              go to ba010-Exit
020000     end-if.
020100     move     WS-Label-Work (WS-Shift-Sub:) to WS-Label-Hold.
020200*
020300 ba010-Exit.  exit section.
020400*
020500 ba020-Zero-Bad-Months       section.
020600***********************************
020700*
020800     if       CF-Amount (WS-Month-Sub) not numeric
020900              move zero to CF-Amount (WS-Month-Sub)
021000     end-if.
021100*
021200 ba020-Exit.  exit section.

000100*******************************************
000200*                                          *
000300*  Working Storage For The Fixed Cash-Flow *
000400*     Classification Taxonomy              *
000500*     Used by Cf040 only                   *
000600*******************************************
000700* 30 subcategory entries (10 inflow, 20 outflow) rolling up
000800* into 7 categories (1 inflow, 6 outflow).  Declaration order
000900* below is the printed row order - see SPEC sheet held by
001000* the finance dept, section BUSINESS RULES.
001100*
001200* 20/12/25 vbc - Created for Cf040 - ticket CF-1008.
001300* 27/12/25 vbc - Table populated at bb005-Build-Taxonomy in
001400*                Cf040 rather than by VALUE clause here, the
001500*                literal would have been unreadable - CF-1010.
001600* 03/01/26 djm - Cf-Cat-Sub-Lo/Hi added so category totals can
001700*                be summed by table range instead of writing
001800*                6 separate ADD statements - CF-1013.
001900* 19/01/26 vbc - Cf-Opening-Balance moved here from Cf040 WS
002000*                so Cf000 can report it on the seed run
002100*                too - CF-1016.
002200*
002300 01  CF-Opening-Balance         pic S9(11)V99
002400                                    value 25542000.00.
002500*                                Balance carried forward into
002600*                                 January, before Net(Jan).
002700*
002800 01  CF-Taxonomy-Table.
002900     03  CF-Tax-Entry               occurs 30
003000                                     indexed by CF-Tax-Idx.
003100         05  CF-Tax-Type            pic x(7).
003200*                                    "INFLOW " or "OUTFLOW".
003300         05  CF-Tax-Category        pic x(40).
003400         05  CF-Tax-Subcategory     pic x(40).
003500*
003600 01  CF-Tax-Counts.
003700     03  CF-Tax-Inflow-Count        pic 99 value 10.
003800     03  CF-Tax-Outflow-Count       pic 99 value 20.
003900     03  CF-Tax-Total-Count         pic 99 value 30.
004000     03  filler                     pic x(05)  value space.
004100*
004200 01  CF-Category-Table.
004300     03  CF-Cat-Entry               occurs 7
004400                                     indexed by CF-Cat-Idx.
004500         05  CF-Cat-Type            pic x(7).
004600         05  CF-Cat-Name            pic x(40).
004700         05  CF-Cat-Sub-Lo          pic 99.
004800*                                    First Cf-Tax-Entry index
004900*                                     for this category.
005000         05  CF-Cat-Sub-Hi          pic 99.
005100*                                    Last Cf-Tax-Entry index
005200*                                     for this category.
005300*
005400 01  CF-Cat-Counts.
005500     03  CF-Cat-Inflow-Count        pic 9 value 1.
005600     03  CF-Cat-Outflow-Count       pic 9 value 6.
005700     03  filler                     pic x(05)  value space.

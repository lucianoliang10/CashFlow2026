000100*******************************************
000200*                                          *
000300*  Record Definition For Cash-Flow Item    *
000400*           Master File                    *
000500*     Uses Cf-Item-Key as key               *
000600*******************************************
000700* File size 306 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/12/25 vbc - Created, lifted from the payroll Employee
001200*                record shape for the football club cash
001300*                flow work - ticket CF-1001.
001400* 09/12/25 vbc - Added Cf-Type-Inflow/Outflow 88's so callers
001500*                do not have to hard code literals - CF-1004.
001600* 15/12/25 djm - Widened Cf-Category/Cf-Subcategory to x(40)
001700*                to match the longest taxonomy name - CF-1009.
001800* 22/12/25 djm - Cf-Amount-Table redefines added for Cf900 so
001900*                it can walk the 12 months by subscript - CF-1012.
002000* 08/01/26 vbc - Filler reduced from 30 to 20 when Cf-Item-Name
002100*                widened from 32 to 40 per the spec sheet - CF-1015.
002200* 14/02/26 vbc - Fiscal year is fixed at 2026 for this run and
002300*                is not carried in this record - noted only.
002400*
002500 01  CF-Item-Record.
002600     03  CF-Entry-Type          pic x(10).
002700*                                Inflow or Outflow, any case,
002800*                                 leading/trailing blanks ignored
002900*                                 when compared at summary time.
003000         88  CF-Type-Inflow          value "Inflow" "INFLOW"
003100                                            "inflow".
003200         88  CF-Type-Outflow         value "Outflow" "OUTFLOW"
003300                                            "outflow".
003400     03  CF-Category            pic x(40).
003500*                                Football Revenues*, Payroll
003600*                                 Men's Football* etc - see
003700*                                 Cf-Taxonomy-Table in wscftax.
003800     03  CF-Subcategory         pic x(40).
003900*                                Awards, Matchday, Salary (M) ..
004000     03  CF-Item-Name           pic x(40).
004100*                                Free text, blank = drop on
004200*                                 persist.
004300     03  CF-Monthly-Amounts.
004400         05  CF-Amount-Jan          pic S9(11)V99.
004500         05  CF-Amount-Feb          pic S9(11)V99.
004600         05  CF-Amount-Mar          pic S9(11)V99.
004700         05  CF-Amount-Apr          pic S9(11)V99.
004800         05  CF-Amount-May          pic S9(11)V99.
004900         05  CF-Amount-Jun          pic S9(11)V99.
005000         05  CF-Amount-Jul          pic S9(11)V99.
005100         05  CF-Amount-Aug          pic S9(11)V99.
005200         05  CF-Amount-Sep          pic S9(11)V99.
005300         05  CF-Amount-Oct          pic S9(11)V99.
005400         05  CF-Amount-Nov          pic S9(11)V99.
005500         05  CF-Amount-Dec          pic S9(11)V99.
005600     03  CF-Amount-Table redefines CF-Monthly-Amounts.
005700         05  CF-Amount              pic S9(11)V99 occurs 12.
005800*                                Subscript 1 = Jan/26 .. 12 =
005900*                                 Dec/26, used by Cf900 and the
006000*                                 summary engine in Cf040.
006100     03  filler                 pic x(20).
006200*                                Cf-Entry-Type + Cf-Category +
006300*                                 Cf-Subcategory + Cf-Item-Name
006400*                                 together are the logical key,
006500*                                 see Cf020/Cf030 load logic.

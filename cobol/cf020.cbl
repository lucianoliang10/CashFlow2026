000100****************************************************************
000200*                                                               *
000300*          Cash-Flow Item Master   Batch Value Apply            *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         CF020.
001100*
001200     author.             V B Coen FBCS, FIDM, FIDPM.
001300                         For Applewood Computers.
001400*
001500     installation.       Clube - Finance Dept, Batch Suite.
001600*
001700     date-written.       24/09/1990.
001800*
001900     date-compiled.
002000*
002100     security.           Copyright (C) 1990-2026 & later,
002200                         Vincent Bryan Coen.
002300                         Distributed under the GNU General
002400                         Public License.  See file COPYING.
002500*
002600*    remarks.            Reads the batch value apply file and
002700*                        pushes each CF-R-Month-Value into every
002800*                        month of every item master row whose
002900*                        name matches CF-R-Item-Name.  A row
003000*                        that appears in no request passes
003100*                        straight through unchanged.  Output is
003200*                        always a complete new master, the old
003300*                        one is read-only throughout the run.
003400*
003500*    version.            See Prog-Name in WS.
003600*
003700*    called modules.     CF900 (normalise), CF910 (sign check).
003800*
003900*    files used :
004000*                        cfitem.   Cash-Flow item master - input.
004100*                        cfitemn.  Cash-Flow item master - output.
004200*                        cfapply.  Batch value apply requests.
004300*
004400*    error messages used.
004500*                        CF004 - CF008.
004600*
004700* Changes:
004800* 24/09/1990 vbc - 1.0.00 Created, cut down from the build-cbasic
004900*                  line-by-line copy pattern for a keyed update
005000*                  run against the payroll employee master.
005100* 14/02/1994 vbc -     .01 Added the reject count to the EOJ
005200*                      display, auditors wanted proof nothing
005300*                      silently vanished.
005400* 11/01/1999 vbc -     .02 Y2K - confirmed no 2-digit years held
005500*                      anywhere in this run.
005600* 03/11/2008 vbc -     .03 Re-tested under the GnuCobol port.
005700* 16/04/2024 vbc -         Copyright notice update superseding
005800*                      all previous notices.
005900* 15/12/2025 vbc - 1.1.00 Re-purposed for the football club
006000*                  cash-flow batch apply job, CF-1005.  Matching
006100*                  is now by item name only, there is no account
006200*                  number in this record.
006300* 28/12/2025 djm -     .01 CF910 sign check added ahead of the
006400*                      update, a negative request used to just
006500*                      get written through - CF-1006.
006600* 09/01/2026 vbc -     .02 CF900 normalise call added before
006700*                      every write, matching Cf030 and Cf040 -
006800*                      CF-1015.
006900* 16/01/2026 djm -     .03 CF008 warning added - an apply file
007000*                      that opened clean but supplied no usable
007100*                      item names went through with the master
007200*                      unchanged and nothing said so - CF-1024.
007300* 17/01/2026 djm -     .04 Flat core-dump view of the request
007400*                      table was claiming 200 bytes more than
007500*                      the table it redefines, and the Cf910
007600*                      sign-check call was relying on a lucky
007700*                      storage layout instead of a matched
007800*                      parameter list - CF-1025.
007900*
008000****************************************************************
008100* Copyright Notice.
008200* ****************
008300*
008400* This notice supersedes all prior copyright notices and was
008500* updated 2024-04-16.
008600*
008700* This program is free software; you can redistribute it and/or
008800* modify it under the terms of the GNU General Public License
008900* as published by the Free Software Foundation; version 3 and
009000* later, for personal and in-house business usage only.
009100*
009200* Distributed in the hope that it will be useful, but WITHOUT
009300* ANY WARRANTY; without even the implied warranty of
009400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
009500*
009600****************************************************************
009700*
009800 environment             division.
009900*================================
010000*
010100 configuration           section.
010200 special-names.
010300     class Cf-Numeric is "0" thru "9"
010400     c01  is  top-of-form.
010500*
010600 input-output            section.
010700 file-control.
010800     select  CF-Request-File assign  "CFAPPLY"
010900             organization   line sequential
011000             status          CF-Req-Status.
011100*
011200     select  CF-Item-File    assign  "CFITEM"
011300             organization   line sequential
011400             status          CF-Item-Status.
011500*
011600     select  CF-New-Item-File assign "CFITEMN"
011700             organization   line sequential
011800             status          CF-New-Status.
011900*
012000 data                    division.
012100*================================
012200*
012300 file section.
012400*
012500 fd  CF-Request-File.
012600 copy "wscfreq.cob".
012700*
012800 fd  CF-Item-File.
012900 copy "wscfitm.cob".
013000*
013100 fd  CF-New-Item-File.
013200 copy "wscfitm.cob" replacing ==CF-Item-Record== by
013300                              ==CF-New-Item-Record==.
013400*
013500 working-storage section.
013600*-----------------------
013700 77  Prog-Name               pic x(15) value "CF020 (1.1.02)".
013800*
013900 01  WS-Data.
014000     03  CF-Req-Status       pic xx            value zero.
014100     03  CF-Item-Status      pic xx            value zero.
014200*                            Numeric view, used only on the
014300*                             odd trace DISPLAY when chasing
014400*                             an open failure.
014500     03  CF-Item-Status-Num redefines CF-Item-Status
014600                             pic 99.
014700     03  CF-New-Status       pic xx            value zero.
014800     03  WS-Req-Sub          pic 999    comp  value zero.
014900     03  WS-Month-Sub        pic 99     comp  value zero.
015000     03  WS-Req-Found        pic x             value "N".
015100         88  CF-Req-Was-Found    value "Y".
015200     03  WS-Recs-Read        pic 9(5)   comp  value zero.
015300     03  WS-Recs-Written     pic 9(5)   comp  value zero.
015400     03  WS-Recs-Updated     pic 9(5)   comp  value zero.
015500     03  WS-Recs-Rejected    pic 9(5)   comp  value zero.
015600     03  filler              pic x(05)        value space.
015700*
015800 01  WS-Request-Table.
015900     03  WS-Request-Entry        occurs 200 times
016000                                  indexed by CF-Req-Idx.
016100         05  WS-Req-Item         pic x(40).
016200         05  WS-Req-Value        pic S9(11)V99.
016300     03  filler                  pic x(10).
016400*
016500*  Flat byte view of the table, not walked directly, kept only
016600*  so a core dump shows the whole block as one contiguous area.
016700 01  WS-Request-Flat  redefines WS-Request-Table.
016800     03  filler                  pic x(10610).
016900*
017000*  No local copy of the item record shape is kept here - the
017100*  record already sitting in CF-Item-File's area is passed
017200*  straight through to Cf900 by reference.
017300 01  CF9-Drop-Row            pic x.
017400     88  CF9-Do-Drop             value "Y".
017500*
017600 01  CF910-Linkage.
017700     03  CF910-Month-Value       pic S9(11)V99.
017800     03  CF910-Reply             pic x.
017900         88  CF910-Is-Valid          value "Y".
018000*
018100*  Unsigned view, kept for the same reason Cf910 keeps its own -
018200*  a DISPLAY of a rejected value never shows a stray minus.
018300 01  CF910-Unsigned-View redefines CF910-Linkage.
018400     03  CF910-Month-Unsigned    pic 9(11)V99.
018500     03  filler                  pic x.
018600*
018700 01  Error-Messages.
018800     03  CF004           pic x(40)
018900             value "CF004 Apply request file open error =".
019000     03  CF005           pic x(40)
019100             value "CF005 Item master open error =".
019200     03  CF006           pic x(45)
019300             value "CF006 New item master open error =".
019400     03  CF007           pic x(46)
019500             value "CF007 Request rejected, negative value -".
019600     03  CF008           pic x(44)
019700             value "CF008 No item names supplied, no change made".
019800     03  filler          pic x(05)  value space.
019900*
020000 01  Error-Code          pic 999.
020100*
020200 procedure division.
020300*===================
020400*
020500 aa000-Main                  section.
020600***********************************
020700*
020800     perform  aa010-Load-Requests.
020900*    16/01/2026 djm - Warn when the file opened clean but gave
021000*                     nothing usable - CF004 already covers the
021100*                     open-failure case, this is the other half -
021200*                     CF-1024.
021300     if       CF-Req-Status = "00" and WS-Req-Sub = zero
021400              display CF008 upon console
021500     end-if.
021600     perform  aa020-Apply-To-Master.
021700     display  "CF020 recs read    = " WS-Recs-Read    upon console.
021800     display  "CF020 recs updated  = " WS-Recs-Updated upon console.
021900     display  "CF020 recs written  = " WS-Recs-Written upon console.
022000     display  "CF020 recs rejected = " WS-Recs-Rejected upon console.
022100     goback.
022200*
022300 aa000-Exit.  exit section.
022400*
022500*  Pulls the whole apply file into WS-Request-Table before the
022600*  master is touched - the file is small, the master is not, so
022700*  this way the master is read once straight through.
022800 aa010-Load-Requests         section.
022900***********************************
023000*
023100     move     zero to WS-Req-Sub.
023200     open     input CF-Request-File.
023300     if       CF-Req-Status not = "00"
023400              display CF004 upon console
023500              display Error-Code upon console
023600              go to aa010-Exit
023700     end-if.
023800*
023900 aa011-Load-Loop.
024000     read     CF-Request-File
024100              at end go to aa012-Load-Done.
024200     if       CF-R-Item-Name = spaces
024300              go to aa011-Load-Loop
024400     end-if.
024500     if       WS-Req-Sub >= 200
024600              go to aa011-Load-Loop
024700     end-if.
024800     add      1 to WS-Req-Sub.
024900     move     CF-R-Item-Name   to WS-Req-Item (WS-Req-Sub).
025000     move     CF-R-Month-Value to WS-Req-Value (WS-Req-Sub).
025100     go       to aa011-Load-Loop.
025200*
025300 aa012-Load-Done.
025400     close    CF-Request-File.
025500*
025600 aa010-Exit.  exit section.
025700*
025800*  Streams the old master through, updates a row for every
025900*  request that matches it, writes every row (matched or not)
026000*  to the new master.
026100 aa020-Apply-To-Master       section.
026200***********************************
026300*
026400     open     input  CF-Item-File.
026500     if       CF-Item-Status not = "00"
026600              display CF005 upon console
026700              go to aa020-Exit
026800     end-if.
026900     open     output CF-New-Item-File.
027000     if       CF-New-Status not = "00"
027100              display CF006 upon console
027200              close   CF-Item-File
027300              go to aa020-Exit
027400     end-if.
027500*
027600 aa021-Apply-Loop.
027700     read     CF-Item-File
027800              at end go to aa022-Apply-Done.
027900     add      1 to WS-Recs-Read.
028000     perform  ba010-Find-Request.
028100     if       CF-Req-Was-Found
028200              perform  ba020-Validate-And-Update
028300     end-if.
028400*
028500     call     "CF900" using CF-Item-Record CF9-Drop-Row.
028600     if       CF9-Do-Drop
028700              add 1 to WS-Recs-Rejected
028800              go to aa021-Apply-Loop
028900     end-if.
029000*
029100     write    CF-New-Item-Record from CF-Item-Record.
029200     add      1 to WS-Recs-Written.
029300     go       to aa021-Apply-Loop.
029400*
029500 aa022-Apply-Done.
029600     close    CF-Item-File  CF-New-Item-File.
029700*
029800 aa020-Exit.  exit section.
029900*
030000*  Straight table search, CF-Req-Idx left set on the match for
030100*  ba020 to use - SEARCH is not used here as the table is not
030200*  kept in item-name order.
030300 ba010-Find-Request          section.
030400***********************************
030500*
030600     move     "N" to WS-Req-Found.
030700     if       WS-Req-Sub = zero
030800              go to ba010-Exit
030900     end-if.
031000     set      CF-Req-Idx to 1.
031100*
031200 ba011-Search-Loop.
031300     if       CF-Req-Idx > WS-Req-Sub
031400              go to ba010-Exit
031500     end-if.
031600     if       WS-Req-Item (CF-Req-Idx) = CF-Item-Name
031700              move "Y" to WS-Req-Found
031800              go to ba010-Exit
031900     end-if.
032000     set      CF-Req-Idx up by 1.
032100     go       to ba011-Search-Loop.
032200*
032300 ba010-Exit.  exit section.
032400*
032500*  CF-Req-Idx is still pointing at the matched table row.
032600 ba020-Validate-And-Update   section.
032700***********************************
032800*
032900     move     WS-Req-Value (CF-Req-Idx) to CF910-Month-Value.
033000     call     "CF910" using CF910-Month-Value CF910-Reply.
033100     if       not CF910-Is-Valid
033200              display CF007 upon console
033300              display WS-Req-Item (CF-Req-Idx) upon console
033400              go to ba020-Exit
033500     end-if.
033600*
033700     move     1 to WS-Month-Sub.
033800*
033900 ba021-Update-Month-Loop.
034000     if       WS-Month-Sub > 12
034100              go to ba022-Update-Done
034200     end-if.
034300     move     WS-Req-Value (CF-Req-Idx) to CF-Amount (WS-Month-Sub).
034400     add      1 to WS-Month-Sub.
034500     go       to ba021-Update-Month-Loop.
034600*
034700 ba022-Update-Done.
034800     add      1 to WS-Recs-Updated.
034900*
035000 ba020-Exit.  exit section.

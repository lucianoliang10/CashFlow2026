000100****************************************************************
000200*                                                               *
000300*            Cash-Flow Item Master    Start Of Day              *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000*
001100     program-id.         CF000.
001200*
001300     Author.             V B Coen FBCS, FIDM, FIDPM.
001400                         For Applewood Computers.
001500*
001600     Installation.       Clube - Finance Dept, Batch Suite.
001700*
001800     Date-Written.       14/03/1987.
001900*
002000     Date-Compiled.
002100*
002200     Security.           Copyright (C) 1987-2026 & later,
002300                         Vincent Bryan Coen.
002400                         Distributed under the GNU General
002500                         Public License.  See file COPYING.
002600*
002700*    Remarks.            Creates the Cash-Flow item master
002800*                        when it does not exist, and seeds
002900*                        two starter rows when it exists but
003000*                        is empty, as used by the Clube annual
003100*                        budget run.
003200*
003300*    Version.            See Prog-Name in WS.
003400*
003500*    Called Modules.     None.
003600*
003700*    Files used :
003800*                        cfitem.   Cash-Flow item master.
003900*
004000*    Error messages used.
004100*                        CF001 - CF003.
004200*
004300* Changes:
004400* 14/03/1987 vbc - 1.0.00 Created for the Clube budget office,
004500*                  cut down from the payroll SOJ pattern, this
004600*                  run has no terminal interaction at all.
004700* 02/11/1991 vbc -     .01 Added re-create on bad file status,
004800*                      some sites were deleting cfitem.dat by
004900*                      hand and the run used to just abort.
005000* 19/07/1995 vbc -     .02 Seed row amounts corrected, they had
005100*                      been entered as pounds not local currency.
005200* 11/01/1999 vbc -     .03 Y2K - confirmed this pgm carries no
005300*                      2-digit years, nothing further to do.
005400* 06/09/2006 vbc -     .04 File status 35 (not found) handling
005500*                      tidied up for the GnuCobol port.
005600* 16/04/2024 vbc -         Copyright notice update superseding
005700*                      all previous notices.
005800* 03/12/2025 vbc - 1.1.00 Re-purposed for the football club
005900*                  cash-flow projection job, CF-1001.  Seed data
006000*                  changed from the old GL suspense rows to the
006100*                  two Suppliers*/Matchday rows from the new
006200*                  spec sheet.
006300* 09/12/2025 djm -     .01 Seed amounts confirmed as 150,000.00
006400*                      (Synergia) and 80,000.00 (JP Rio) for
006500*                      every month - CF-1002.
006600* 16/01/2026 djm -     .02 Seed rows written JP Rio then Synergia,
006700*                      not Synergia then JP Rio - the FILES
006800*                      section promises the master comes off a
006900*                      fresh seed in ascending key order and the
007000*                      old write order broke that from row one -
007100*                      CF-1023.
007200*
007300****************************************************************
007400* Copyright Notice.
007500* ****************
007600*
007700* This notice supersedes all prior copyright notices and was
007800* updated 2024-04-16.
007900*
008000* This program is free software; you can redistribute it and/or
008100* modify it under the terms of the GNU General Public License
008200* as published by the Free Software Foundation; version 3 and
008300* later, for personal and in-house business usage only.
008400*
008500* Distributed in the hope that it will be useful, but WITHOUT
008600* ANY WARRANTY; without even the implied warranty of
008700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
008800*
008900****************************************************************
009000*
009100 environment             division.
009200*================================
009300*
009400 configuration           section.
009500 special-names.
009600     class Cf-Numeric is "0" thru "9"
009700     class Cf-Alpha   is "A" thru "Z" "a" thru "z"
009800     c01  is  top-of-form.
009900*
010000 input-output            section.
010100 file-control.
010200     select  CF-Item-File    assign  "CFITEM"
010300             organization   line sequential
010400             status          CF-Item-Status.
010500*
010600 data                    division.
010700*================================
010800*
010900 file section.
011000*
011100 fd  CF-Item-File.
011200 copy "wscfitm.cob".
011300*
011400 working-storage section.
011500*-----------------------
011600 77  Prog-Name               pic x(15) value "CF000 (1.1.01)".
011700*
011800 01  WS-Data.
011900     03  CF-Item-Status      pic xx     value zero.
012000     03  WS-Rec-Cnt          pic 9(5)   comp  value zero.
012100     03  WS-Seed-Sub         pic 9      comp  value zero.
012200     03  WS-Month-Sub        pic 99     comp  value zero.
012300     03  WS-Term-Code        pic 99            value zero.
012400     03  filler              pic x(05)          value space.
012500*
012600*  Some ports return the file status as a straight binary pair
012700*  rather than the two zoned digits - this view lets aa010 test
012800*  either way without a second field to keep in step.
012900 01  WS-Status-Num  redefines CF-Item-Status
013000                               pic 99.
013100*
013200 01  WS-Seed-Table.
013300     03  WS-Seed-Entry           occurs 2 times.
013400         05  WS-Seed-Item        pic x(40).
013500         05  WS-Seed-Amt         pic S9(11)V99.
013600     03  filler                  pic x(05)  value space.
013700*
013800 01  Error-Messages.
013900     03  CF001           pic x(48)
014000             value "CF001 Item master not found, creating new file".
014100     03  CF002           pic x(45)
014200             value "CF002 Item master empty, seeding two rows -".
014300     03  CF003           pic x(40)
014400             value "CF003 Item master open/create error =".
014500     03  filler          pic x(05)  value space.
014600*
014700*  Flat view of the three messages, used only if the console
014800*  device needs them broken into equal-width chunks.
014900 01  Error-Text-Tab  redefines Error-Messages.
015000     03  Error-Text-Entry        pic x(46) occurs 3 times.
015100*
015200 01  Error-Code          pic 999.
015300*
015400*  Alternate alpha view - two of the sites run a modified
015500*  status handler that stuffs a letter in here, pic 999 alone
015600*  would truncate it on display.
015700 01  Error-Code-Alt  redefines Error-Code.
015800     03  Error-Code-Txt          pic xxx.
015900*
016000 procedure division.
016100*===================
016200*
016300 aa000-Main                  section.
016400***********************************
016500*
016600*    16/01/2026 djm - Seed order swapped, both rows share Type/
016700*                     Category/Subcategory so Item-Name alone
016800*                     decides the key, and "JP Rio" sorts ahead
016900*                     of "Synergia" - CF-1023.
017000     move     "JP Rio"        to WS-Seed-Item (1)
017100     move     80000.00        to WS-Seed-Amt  (1)
017200     move     "Synergia"      to WS-Seed-Item (2)
017300     move     150000.00       to WS-Seed-Amt  (2)
017400*
017500     perform  aa010-Open-Check-File.
017600     perform  aa020-Count-Records.
017700     if       WS-Rec-Cnt = zero
017800              display CF002 upon console
017900              perform aa030-Seed-Master
018000     end-if.
018100     goback   returning WS-Term-Code.
018200*
018300 aa000-Exit.  exit section.
018400*
018500 aa010-Open-Check-File       section.
018600***********************************
018700*
018800*  File status 00 = exists and opened OK, 05/35 = not found so
018900*  create it empty, anything else is a real error.
019000*
019100     open     input CF-Item-File.
019200     if       CF-Item-Status = "00"
019300              close CF-Item-File
019400              go to aa010-Exit
019500     end-if.
019600     if       CF-Item-Status = "05" or CF-Item-Status = "35"
019700              display CF001 upon console
019800              open    output CF-Item-File
019900              close   CF-Item-File
020000              move    1 to WS-Term-Code
020100              go      to aa010-Exit
020200     end-if.
020300     move     CF-Item-Status to Error-Code
020400     display  CF003 upon console
020500     display  Error-Code     upon console
020600     move     8 to WS-Term-Code.
020700*
020800 aa010-Exit.  exit section.
020900*
021000 aa020-Count-Records         section.
021100***********************************
021200*
021300     move     zero to WS-Rec-Cnt.
021400     if       WS-Term-Code not = zero
021500              go to aa020-Exit
021600     end-if.
021700     open     input CF-Item-File.
021800     if       CF-Item-Status not = "00"
021900              go to aa020-Exit
022000     end-if.
022100*
022200 aa021-Count-Loop.
022300     read     CF-Item-File
022400              at end go to aa022-Count-Done.
022500     add      1 to WS-Rec-Cnt.
022600     go       to aa021-Count-Loop.
022700*
022800 aa022-Count-Done.
022900     close    CF-Item-File.
023000*
023100 aa020-Exit.  exit section.
023200*
023300 aa030-Seed-Master           section.
023400***********************************
023500*
023600     open     output CF-Item-File.
023700     move     1 to WS-Seed-Sub.
023800*
023900 aa031-Seed-Loop.
024000     if       WS-Seed-Sub > 2
024100              go to aa032-Seed-Done
024200     end-if.
024300     initialize CF-Item-Record.
024400     move     "Outflow"        to CF-Entry-Type.
024500     move     "Suppliers*"     to CF-Category.
024600     move     "Matchday"       to CF-Subcategory.
024700     move     WS-Seed-Item (WS-Seed-Sub) to CF-Item-Name.
024800     move     1 to WS-Month-Sub.
024900*
025000 aa031a-Seed-Month-Loop.
025100     if       WS-Month-Sub > 12
025200              go to aa031b-Seed-Month-Done
025300     end-if.
025400     move     WS-Seed-Amt (WS-Seed-Sub)
025500                       to CF-Amount (WS-Month-Sub).
025600     add      1 to WS-Month-Sub.
025700     go       to aa031a-Seed-Month-Loop.
025800*
025900 aa031b-Seed-Month-Done.
026000     write    CF-Item-Record.
026100     add      1 to WS-Seed-Sub.
026200     go       to aa031-Seed-Loop.
026300*
026400 aa032-Seed-Done.
026500     close    CF-Item-File.
026600*
026700 aa030-Exit.  exit section.
